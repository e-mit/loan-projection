000010***************************************************************** 
000020* LOANPROJ - CONSUMER LOAN PAYMENT PROJECTION                     
000030* WRITTEN BY, C. CHIPMAN, DATA PROCESSING DIVISION                
000040* APRIL 12, 1987                                                  
000050* IN ENTERPRISE COBOL FOR OS/VS                                   
000060***************************************************************** 
000070* PURPOSE -  READS ONE LOAN PARAMETER RECORD PER CONSUMER LOAN    
000080*            AND PRINTS A MONTH-BY-MONTH PAYMENT PROJECTION       
000090*            SHOWING INTEREST CHARGED AND REMAINING BALANCE.      
000100*            INVALID LOAN RECORDS ARE REPORTED AND SKIPPED.       
000110*                                                                 
000120* ONE LOAN PARAMETER RECORD IS READ PER LOAN; THE PROGRAM DOES    
000130* NOT ACCUMULATE ANY TOTAL OR CONTROL BREAK ACROSS LOANS - EACH   
000140* LOAN'S PROJECTION STANDS ON ITS OWN, AS IF THIS PROGRAM WERE    
000150* BEING CALLED ONE TIME PER LOAN FROM A HIGHER-LEVEL DRIVER.      
000160***************************************************************** 
000170* CHANGE LOG                                                      
000180* DATE       BY        REQUEST#   DESCRIPTION                     
000190* ---------- --------- ---------- -----------------------------   
000200* 04/12/1987 CHIPMAN    DPR-0441  ORIGINAL PROGRAM WRITTEN FOR    DPR0441 
000210*                                 CONSUMER LOAN PROJECTION RUNS.  
000220* 09/03/1988 CHIPMAN    DPR-0502  ADDED NOMINAL RATE CONVERSION   DPR0502 
000230*                                 METHOD PER AUDIT REQUEST.       
000240* 02/14/1990 RTHOMAS    DPR-0688  CORRECTED TRUNCATION LOGIC      DPR0688 
000250*                                 WHEN BALANCE REACHES ZERO.      
000260* 11/20/1991 RTHOMAS    DPR-0733  WIDENED PRINCIPAL FIELD TO      DPR0733 
000270*                                 ACCOMMODATE COMMERCIAL LOANS.   
000280* 06/02/1993 MPEREZ     DPR-0810  ADDED DECIMAL-PLACE EDIT        DPR0810 
000290*                                 CHECKS ON PRINCIPAL/PAYMENT.    
000300* 01/08/1996 MPEREZ     DPR-0915  REVISED REPORT COLUMN SPACING   DPR0915 
000310*                                 PER DP STANDARDS REVIEW.        
000320* 08/19/1998 JKOWALSKI  Y2K-0073  YEAR 2000 READINESS REVIEW -    Y2K0073 
000330*                                 NO 2-DIGIT YEAR FIELDS FOUND    
000340*                                 IN THIS PROGRAM.  CERTIFIED     
000350*                                 Y2K OK.                         
000360* 03/11/1999 JKOWALSKI  DPR-0977  CHANGED ROUNDING TO NEAREST-    DPR0977 
000370*                                 EVEN MODE PER FINANCE DEPT.     
000380* 07/22/2001 DSINGH     DPR-1042  ADDED DYNAMIC COLUMN WIDTH      DPR1042 
000390*                                 LOGIC TO PROJECTION REPORT.     
000400* 05/14/2004 DSINGH     DPR-1108  MOVED VALIDATION ERROR TEXT     DPR1108 
000410*                                 TO MATCH REVISED EDIT RULES.    
000420* 06/03/2005 DSINGH     DPR-1133  CLEARED SAVED-ERROR-MESSAGE     DPR1133 
000430*                                 BEFORE BUILDING EACH REJECT     
000440*                                 TEXT - A SHORT MESSAGE WAS      
000450*                                 LEAVING THE STALE TAIL OF A     
000460*                                 LONGER PRIOR-LOAN MESSAGE ON    
000470*                                 THE PRINTED ERROR LINE.         
000480***************************************************************** 
000490* LOANPROJ JOB CARD (FOR REFERENCE)                               
000500* //LOANPROJ JOB 1,NOTIFY=&SYSUID                                 
000510* //***************************************************/          
000520* //COBRUN    EXEC IGYWCL                                         
000530* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(LOANPROJ),DISP=SHR        
000540* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(LOANPROJ),DISP=SHR          
000550* //***************************************************/          
000560* //RUN       EXEC PGM=LOANPROJ                                   
000570* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                       
000580* //LOANPARM  DD DSN=DPCTL.LOAN.PARMS,DISP=SHR                    
000590* //PRTLINE   DD SYSOUT=*,OUTLIM=20000                            
000600* //CEEDUMP   DD DUMMY                                            
000610* //SYSUDUMP  DD DUMMY                                            
000620* //***************************************************/          
000630*                                                                 
000640 IDENTIFICATION DIVISION.                                         
000650 PROGRAM-ID.    LOANPROJ.                                         
000660 AUTHOR.        CHIPMAN.                                          
000670 INSTALLATION.  CONSOLIDATED SAVINGS AND LOAN - DP DIVISION.      
000680 DATE-WRITTEN.  04/12/1987.                                       
000690 DATE-COMPILED.                                                   
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
000710*                SEE DP STANDARDS MANUAL, SECTION 4.              
000720*                                                                 
000730***************************************************************** 
000740* ENVIRONMENT DIVISION - SPECIAL-NAMES DEFINES THE PRINTER        
000750* CHANNEL MNEMONIC, THE VALID INTEREST-TYPE CLASS TEST, AND THE   
000760* UPSI-0 RERUN SWITCH READ FROM THE JCL PARM AT STEP INITIATION.  
000770***************************************************************** 
000780*                                                                 
000790 ENVIRONMENT DIVISION.                                            
000800 CONFIGURATION SECTION.                                           
000810 SPECIAL-NAMES.                                                   
000820*    C01 DRIVES THE AFTER-ADVANCING-TOP-OF-FORM ON THE BLANK      
000830*    LINE WRITTEN BEFORE EACH LOAN'S HEADINGS (SEE 2320).         
000840     C01 IS TOP-OF-FORM                                           
000850*    INTEREST-CODE IS THE CLASS TEST USED BY 2220-CONVERT-RATE    
000860*    TO CATCH RULE V5 (UNKNOWN INTEREST RATE TYPE).               
000870     CLASS INTEREST-CODE IS "E" "N"                               
000880*    UPSI-0 LETS OPERATIONS FLAG A RERUN AT JCL TIME WITHOUT      
000890*    RECOMPILING; THE PROGRAM ONLY LOGS THE SWITCH, IT DOES NOT   
000900*    CHANGE PROCESSING, SINCE NO CARRY-FORWARD STATE EXISTS.      
000910     UPSI-0 ON STATUS IS LOAN-RERUN-SW                            
000920            OFF STATUS IS LOAN-NORMAL-SW.                         
000930*                                                                 
000940 INPUT-OUTPUT SECTION.                                            
000950 FILE-CONTROL.                                                    
000960*    LOAN-PARM-FILE IS THE CARD-IMAGE INPUT, ONE LOGICAL RECORD   
000970*    PER LOAN, IN THE ORDER THE LOAN OFFICERS SUBMITTED THEM.     
000980     SELECT LOAN-PARM-FILE ASSIGN TO LOANPARM                     
000990         ORGANIZATION IS LINE SEQUENTIAL.                         
001000*                                                                 
001010*    PRT-LINE-FILE CARRIES BOTH THE PROJECTION DETAIL LINES AND   
001020*    THE REJECT-MESSAGE LINES - SEE THE FD BELOW FOR HOW THE TWO  
001030*    01-LEVEL RECORDS SHARE THE SAME PRINT-LINE STORAGE.          
001040     SELECT PRT-LINE-FILE ASSIGN TO PRTLINE                       
001050         ORGANIZATION IS LINE SEQUENTIAL.                         
001060*                                                                 
001070***************************************************************** 
001080*                                                                 
001090 DATA DIVISION.                                                   
001100 FILE SECTION.                                                    
001110*                                                                 
001120* LOAN PARAMETER CARD IMAGE - ONE PER LOAN TO BE PROJECTED.       
001130* MONEY FIELDS CARRY 4 DECIMAL POSITIONS ON INPUT SO THE EDIT     
001140* PARAGRAPHS CAN CATCH EXCESS PENNY PRECISION BEFORE IT REACHES   
001150* THE CALCULATION FIELDS, WHICH ARE ONLY 2 DECIMALS WIDE.         
001160* SIMILARLY THE TERM FIELD CARRIES 2 DECIMAL POSITIONS SO A       
001170* FRACTIONAL MONTH COUNT CAN BE DETECTED RATHER THAN SILENTLY     
001180* TRUNCATED.                                                      
001190*                                                                 
001200 FD  LOAN-PARM-FILE                                               
001210     RECORD CONTAINS 80 CHARACTERS                                
001220     RECORDING MODE F.                                            
001230 01  LN-PARM-REC.                                                 
001240*    PRINCIPAL - INITIAL LOAN BALANCE.  RULE V1/V2: MAY NOT BE    
001250*    NEGATIVE OR ZERO.  RULE V3: MAY NOT CARRY MORE THAN 2        
001260*    DECIMAL PLACES - SEE 2130-CHECK-DECIMALS.                    
001270     05  LN-PRINCIPAL-IN     PIC S9(11)V9(4).                     
001280*    ANNUAL-RATE-PCT - STATED ANNUAL RATE AS A PERCENTAGE, E.G.   
001290*    6.5000 MEANS 6.5 PERCENT.  RULE V1: MAY NOT BE NEGATIVE.     
001300*    A ZERO RATE IS ALLOWED AND IS HANDLED AS A SPECIAL CASE.     
001310     05  LN-RATE-IN          PIC S9(3)V9(4).                      
001320*    TERM-MONTHS - LOAN TERM IN MONTHS.  RULE V1/V2: MAY NOT BE   
001330*    NEGATIVE OR ZERO.  RULE V4: MUST BE A WHOLE NUMBER OF        
001340*    MONTHS - SEE 2140-CHECK-WHOLE-MONTHS.                        
001350     05  LN-TERM-IN          PIC 9(6)V99.                         
001360*    MONTHLY-PAYMENT - FIXED PAYMENT APPLIED EACH MONTH.  RULE    
001370*    V1: MAY NOT BE NEGATIVE.  A ZERO PAYMENT IS ALLOWED.         
001380     05  LN-PAYMENT-IN       PIC S9(11)V9(4).                     
001390*    INTEREST-TYPE - 'E' = EFFECTIVE CONVERSION, 'N' = NOMINAL    
001400*    CONVERSION.  RULE V5: ANY OTHER VALUE IS REJECTED WHEN THE   
001410*    RATE CONVERSION RUNS (SEE 2220-CONVERT-RATE).                
001420     05  LN-INT-TYPE-IN      PIC X(1).                            
001430*    FILLER PADS THE CARD IMAGE OUT TO THE SHOP'S STANDARD        
001440*    80-BYTE RECORD LENGTH, AS ON ALL CARD-IMAGE FILES HERE.      
001450     05  FILLER              PIC X(34).                           
001460*                                                                 
001470* RAW CARD IMAGE, FOR THE CONSOLE TRACE WHEN A LOAN IS ACCEPTED   
001480* OR A RECORD IS REJECTED - SEE 2400-PRINT-ERROR-LINE.  THIS      
001490* REDEFINITION IS PURELY A DISPLAY CONVENIENCE; NO ARITHMETIC IS  
001500* EVER DONE AGAINST LN-PARM-IMAGE.                                
001510*                                                                 
001520 01  FILLER REDEFINES LN-PARM-REC.                                
001530     05  LN-PARM-IMAGE       PIC X(80).                           
001540*                                                                 
001550* THE PRINT FILE CARRIES TWO KINDS OF LINES OUT OF THE SAME FD -  
001560* AN ORDINARY DETAIL/HEADING LINE AND A REJECT-MESSAGE LINE.      
001570* BECAUSE BOTH 01-LEVELS BELONG TO THE SAME FD THEY OVERLAY THE   
001580* SAME PRINT-LINE STORAGE, SO THE SEQUENCE IN WHICH THEY ARE      
001590* MOVED TO AND WRITTEN FROM MATTERS - SEE 2400-PRINT-ERROR-LINE.  
001600*                                                                 
001610 FD  PRT-LINE-FILE                                                
001620     RECORD CONTAINS 132 CHARACTERS                               
001630     RECORDING MODE F.                                            
001640 01  PR-DETAIL-LINE.                                              
001650*    HOLDS A HEADING, DASH-UNDERLINE, OR PROJECTION DETAIL ROW,   
001660*    BUILT UP A COLUMN AT A TIME BY REFERENCE MODIFICATION.       
001670     05  PR-DETAIL-BODY      PIC X(129).                          
001680     05  FILLER              PIC X(3).                            
001690*                                                                 
001700 01  PR-ERROR-LINE.                                               
001710*    HOLDS THE ONE-LINE REJECT MESSAGE FOR AN INVALID LOAN - SEE  
001720*    SAVED-ERROR-MESSAGE IN WORKING-STORAGE FOR WHERE THE TEXT    
001730*    IS ACTUALLY ASSEMBLED BEFORE BEING MOVED HERE.               
001740     05  PR-ERROR-MESSAGE    PIC X(80).                           
001750     05  FILLER              PIC X(52).                           
001760*                                                                 
001770***************************************************************** 
001780*                                                                 
001790 WORKING-STORAGE SECTION.                                         
001800*                                                                 
001810* PROGRAM-WIDE CONSTANTS - THE NEWTON'S-METHOD TOLERANCE AND      
001820* ITERATION CAP FOR THE EFFECTIVE-RATE CONVERSION (SEE 2221 AND   
001830* 2223), AND THE FIXED SUFFIX TEXT APPENDED TO A FIELD NAME TO    
001840* BUILD EACH REJECT MESSAGE (SEE 2191 THRU 2195).  KEEPING THE    
001850* SUFFIXES HERE, RATHER THAN LITERAL IN EACH PARAGRAPH, MEANS A   
001860* WORDING CHANGE IS A ONE-LINE FIX.                               
001870*                                                                 
001880 01  PROGRAM-CONSTANTS.                                           
001890*    NEWTON-EPSILON IS THE CONVERGENCE TOLERANCE FOR THE 12TH-    
001900*    ROOT ITERATION; NEWTON-MAX-ITER IS A SAFETY CAP SO A         
001910*    PATHOLOGICAL RATE CANNOT LOOP FOREVER.                       
001920     05  NEWTON-EPSILON      PIC S9V9(9) COMP                     
001930                              VALUE 0.000000001.                  
001940     05  NEWTON-MAX-ITER     PIC 9(2)    COMP VALUE 40.           
001950*    REJECT-MESSAGE SUFFIXES, ONE PER VALIDATION RULE.  EACH IS   
001960*    APPENDED TO "ARGUMENT '" PLUS THE OFFENDING FIELD NAME.      
001970     05  ARG-NEG-SUFFIX      PIC X(22)                            
001980         VALUE "' cannot be negative.".                           
001990     05  ARG-ZERO-SUFFIX     PIC X(18)                            
002000         VALUE "' cannot be zero.".                               
002010     05  ARG-DECIMAL-SUFFIX  PIC X(34)                            
002020         VALUE "' has more than 2 decimal places.".               
002030     05  ARG-WHOLE-SUFFIX    PIC X(26)                            
002040         VALUE "' is not a whole number.".                        
002050*    TYPE-ERROR-TEXT IS A COMPLETE MESSAGE, NOT A SUFFIX, SINCE   
002060*    RULE V5 DOES NOT NAME A PARTICULAR FIELD.                    
002070     05  TYPE-ERROR-TEXT     PIC X(28)                            
002080         VALUE "Unknown interest rate type.".                     
002090     05  FILLER              PIC X(10) VALUE SPACES.              
002100*                                                                 
002110* EOF-FLAG, VALID-FLAG AND THE OTHER SWITCHES BELOW ARE KEPT AT   
002120* THE 77 LEVEL, NOT GROUPED UNDER A RECORD, SINCE THEY ARE        
002130* STAND-ALONE COUNTERS AND INDICATORS RATHER THAN FILE LAYOUTS.   
002140*                                                                 
002150 77  EOF-FLAG                PIC X VALUE 'N'.                     
002160     88  EOF                       VALUE 'Y'.                     
002170 77  VALID-FLAG              PIC X VALUE 'Y'.                     
002180     88  LOAN-VALID                VALUE 'Y'.                     
002190     88  LOAN-INVALID              VALUE 'N'.                     
002200 77  PAYOFF-REACHED          PIC X VALUE 'N'.                     
002210     88  PAYOFF-YES                VALUE 'Y'.                     
002220*                                                                 
002230* RUN-TOTALS, PRINTED BY 9000-CLOSE-FILES AT END OF JOB FOR THE   
002240* OPERATOR'S RUN LOG.                                             
002250*                                                                 
002260 77  RECORD-COUNT            PIC 9(6) COMP VALUE ZERO.            
002270 77  ERROR-COUNT             PIC 9(6) COMP VALUE ZERO.            
002280*                                                                 
002290* KEPT-MONTHS IS THE NUMBER OF MONTHS ACTUALLY RETAINED IN        
002300* MONTH-TABLE FOR THE CURRENT LOAN (RULE P2 TRUNCATION MAY STOP   
002310* SHORT OF LN-TERM-MONTHS).  MO-IDX IS THE SUBSCRIPT/LOOP INDEX   
002320* REUSED ACROSS ALL OF THE MONTH-BY-MONTH PROCESSING PARAGRAPHS.  
002330*                                                                 
002340 77  KEPT-MONTHS             PIC 9(4) COMP VALUE ZERO.            
002350 77  MO-IDX                  PIC 9(4) COMP VALUE ZERO.            
002360*                                                                 
002370* FIELD-NAME HOLDS THE NAME OF THE FIELD CURRENTLY FAILING        
002380* VALIDATION; SAVED-ERROR-MESSAGE HOLDS THE ASSEMBLED REJECT      
002390* TEXT UNTIL 2400-PRINT-ERROR-LINE MOVES IT TO THE PRINT RECORD.  
002400* IT IS NOT BUILT DIRECTLY INTO PR-ERROR-MESSAGE BECAUSE          
002410* PR-DETAIL-LINE AND PR-ERROR-LINE SHARE ONE FD'S STORAGE, AND A  
002420* BLANK PR-DETAIL-LINE IS WRITTEN BOTH BEFORE AND AFTER THE       
002430* ERROR LINE.  EACH MESSAGE-BUILDING PARAGRAPH (2191-2194) MUST   
002440* SPACE-FILL THIS FIELD BEFORE STRINGING INTO IT, OR A SHORT      
002450* MESSAGE WILL CARRY THE STALE TAIL OF A LONGER PRIOR MESSAGE -   
002460* SEE DPR-1133 ABOVE.                                             
002470*                                                                 
002480 77  FIELD-NAME              PIC X(20) VALUE SPACES.              
002490 77  SAVED-ERROR-MESSAGE     PIC X(80) VALUE SPACES.              
002500*                                                                 
002510* PREV-RAW-BAL CARRIES THE PRIOR MONTH'S UNROUNDED BALANCE        
002520* FORWARD THROUGH THE RECURRENCE IN 2231; PREV-ROUND-BAL DOES     
002530* THE SAME FOR THE ROUNDED BALANCE IN 2241.  MONTHLY-RATE IS THE  
002540* FRACTIONAL MONTHLY RATE PRODUCED BY 2220-CONVERT-RATE.          
002550*                                                                 
002560 77  PREV-RAW-BAL            PIC S9(11)V9(6) COMP VALUE ZERO.     
002570 77  PREV-ROUND-BAL          PIC S9(11)V99 VALUE ZERO.            
002580 77  MONTHLY-RATE            PIC S9V9(9) COMP VALUE ZERO.         
002590*                                                                 
002600* DYNAMIC REPORT-COLUMN GEOMETRY, COMPUTED FRESH FOR EACH LOAN    
002610* BY 2310-COMPUTE-COLUMN-WIDTHS - WIDTH OF EACH OF THE THREE      
002620* COLUMNS AND THE PRINT-LINE COLUMN EACH ONE STARTS AT.           
002630*                                                                 
002640 77  COL1-WIDTH              PIC 9(3) COMP VALUE ZERO.            
002650 77  COL2-WIDTH              PIC 9(3) COMP VALUE ZERO.            
002660 77  COL3-WIDTH              PIC 9(3) COMP VALUE ZERO.            
002670 77  COL1-START              PIC 9(3) COMP VALUE ZERO.            
002680 77  COL2-START              PIC 9(3) COMP VALUE ZERO.            
002690 77  COL3-START              PIC 9(3) COMP VALUE ZERO.            
002700*                                                                 
002710* COL-BUFFER RIGHT-JUSTIFIES AN EDITED VALUE SO ITS SIGNIFICANT   
002720* TRAILING CHARACTERS CAN BE LIFTED OUT BY REFERENCE              
002730* MODIFICATION AND DROPPED INTO THE PRINT LINE AT THE COMPUTED    
002740* COLUMN START - SEE 2320 AND 2330.  MONTH-EDIT-FIELD AND         
002750* MONEY-EDIT-FIELD ARE THE DISPLAYED-FIELD COUNTERPARTS OF        
002760* MO-IDX, MONTH-INT AND ROUND-BAL; THE FLOATING MINUS SIGN AND    
002770* SUPPRESSED LEADING ZEROS SATISFY RULE RP4.                      
002780*                                                                 
002790 77  COL-BUFFER              PIC X(20) JUSTIFIED RIGHT.           
002800 77  MONTH-EDIT-FIELD        PIC Z(3)9.                           
002810 77  MONEY-EDIT-FIELD        PIC -(11)9.99.                       
002820*                                                                 
002830* VALIDATED LOAN PARAMETERS - MOVED HERE FROM THE CARD IMAGE      
002840* ONLY AFTER 2100-VALIDATE-LOAN PASSES.  PRINCIPAL AND PAYMENT    
002850* ARE NARROWED TO 2 DECIMALS HERE; THE CARD IMAGE KEPT THE EXTRA  
002860* PRECISION ONLY LONG ENOUGH TO EDIT-CHECK IT.                    
002870*                                                                 
002880 01  LOAN-PARAMETERS.                                             
002890     05  LN-PRINCIPAL        PIC S9(11)V99.                       
002900     05  LN-RATE-PCT         PIC S9(3)V9(4).                      
002910*    KEPT AS DISPLAY, NOT COMP, SINCE THIS IS BUSINESS DATA (THE  
002920*    STATED LOAN TERM) RATHER THAN A SCRATCH COUNTER OR           
002930*    SUBSCRIPT, AND IT MUST REMAIN READABLE IN THE FLAT-TEXT      
002940*    REDEFINITION BELOW.                                          
002950     05  LN-TERM-MONTHS      PIC 9(4).                            
002960     05  LN-PAYMENT          PIC S9(11)V99.                       
002970     05  LN-INT-TYPE         PIC X(1).                            
002980     05  FILLER              PIC X(5) VALUE SPACES.               
002990*                                                                 
003000* FLAT TEXT VIEW OF THE ABOVE, FOR THE "NOW PROCESSING" CONSOLE   
003010* TRACE IN 2000-PROCESS-ONE-LOAN.  EVERY FIELD IN THE GROUP       
003020* ABOVE IS DISPLAY USAGE SO THIS REDEFINITION PRINTS CLEANLY.     
003030*                                                                 
003040 01  FILLER REDEFINES LOAN-PARAMETERS.                            
003050     05  LOAN-PARAMETERS-TEXT PIC X(43).                          
003060*                                                                 
003070* WORKING DECIMAL-PLACE EDIT FIELDS FOR RULES V3 AND V4.  THE     
003080* CARD IMAGE CARRIES PRINCIPAL AND PAYMENT TO 4 DECIMALS AND      
003090* TERM-MONTHS TO 2 DECIMALS SO A SCALED REMAINDER CHECK CAN       
003100* CATCH EXCESS PRECISION WITHOUT ANY INTRINSIC FUNCTIONS.         
003110*                                                                 
003120 01  DECIMAL-CHECK-WORK.                                          
003130*    PRINCIPAL, SCALED UP TO WHOLE TEN-THOUSANDTHS AND DIVIDED    
003140*    BACK DOWN BY 100; A NONZERO REMAINDER MEANS THE INPUT        
003150*    CARRIED MORE THAN 2 DECIMAL PLACES.                          
003160     05  PRIN-SCALED         PIC S9(15) COMP.                     
003170     05  PRIN-QUOT           PIC S9(13) COMP.                     
003180     05  PRIN-REM            PIC S9(13) COMP.                     
003190*    SAME TECHNIQUE APPLIED TO THE MONTHLY PAYMENT.               
003200     05  PAYMT-SCALED        PIC S9(15) COMP.                     
003210     05  PAYMT-QUOT          PIC S9(13) COMP.                     
003220     05  PAYMT-REM           PIC S9(13) COMP.                     
003230*    TERM-MONTHS, SCALED UP TO WHOLE HUNDREDTHS AND DIVIDED BACK  
003240*    DOWN BY 100; A NONZERO REMAINDER MEANS A FRACTIONAL MONTH.   
003250     05  TERM-SCALED         PIC 9(8)   COMP.                     
003260     05  TERM-QUOT           PIC 9(6)   COMP.                     
003270     05  TERM-REM            PIC 9(6)   COMP.                     
003280     05  FILLER              PIC X(4) VALUE SPACES.               
003290*                                                                 
003300* EFFECTIVE-RATE CONVERSION WORK AREA.  THE 12TH ROOT OF THE      
003310* ANNUAL GROWTH FACTOR IS FOUND BY NEWTON'S METHOD SINCE THE      
003320* SHOP'S COMPILER DIALECT FOR THIS PROGRAM MAY NOT BE BUILT       
003330* WITH AN SQRT/EXPONENT LIBRARY - PLAIN ARITHMETIC ONLY.          
003340*                                                                 
003350 01  RATE-CONVERSION-WORK.                                        
003360*    GROWTH-FACTOR IS (1 + RATE/100); NEWTON-X IS THE CURRENT     
003370*    ESTIMATE OF ITS 12TH ROOT, REFINED EACH PASS THROUGH         
003380*    2223-NEWTON-STEP UNTIL NEWTON-DIFF DROPS BELOW EPSILON.      
003390     05  GROWTH-FACTOR       PIC S9(3)V9(9) COMP.                 
003400     05  NEWTON-X            PIC S9(3)V9(9) COMP.                 
003410     05  NEWTON-X-PREV       PIC S9(3)V9(9) COMP.                 
003420     05  NEWTON-DIFF         PIC S9(3)V9(9) COMP.                 
003430*    X-POW-WORK ACCUMULATES NEWTON-X RAISED TO SUCCESSIVE POWERS  
003440*    IN 2224-RAISE-POWER; X-POW-11 AND X-POW-12 HOLD THE 11TH     
003450*    AND 12TH POWERS ONCE THE RAISE-POWER LOOP COMPLETES.         
003460     05  X-POW-WORK          PIC S9(9)V9(9) COMP.                 
003470     05  X-POW-11            PIC S9(9)V9(9) COMP.                 
003480     05  X-POW-12            PIC S9(9)V9(9) COMP.                 
003490     05  PWR-IDX             PIC 9(2)       COMP.                 
003500     05  NEWTON-ITER         PIC 9(2)       COMP.                 
003510     05  NEWTON-CONVERGED    PIC X(1) VALUE 'N'.                  
003520         88  CONVERGED-YES            VALUE 'Y'.                  
003530     05  FILLER              PIC X(4) VALUE SPACES.               
003540*                                                                 
003550* ONE ENTRY PER PROJECTED MONTH.  RAW-BAL IS CARRIED AT FULL      
003560* WORKING PRECISION (NO ROUNDING) UNTIL 2240-ROUND-AND-DERIVE     
003570* POSTS THE ROUNDED BALANCE AND DERIVED INTEREST.  THE TABLE IS   
003580* SIZED BY KEPT-MONTHS, NOT THE FULL LN-TERM-MONTHS, SINCE RULE   
003590* P2 MAY TRUNCATE THE PROJECTION EARLY.                           
003600*                                                                 
003610 01  MONTH-TABLE.                                                 
003620     05  MONTH-ENTRY OCCURS 1 TO 9999 TIMES                       
003630             DEPENDING ON KEPT-MONTHS.                            
003640*        RAW-BAL - UNROUNDED MONTH-END BALANCE FROM THE B1/B2     
003650*        RECURRENCE (SEE 2231-BUILD-ONE-MONTH).                   
003660         10  RAW-BAL         PIC S9(11)V9(6) COMP.                
003670*        ROUND-BAL - RAW-BAL ROUNDED TO THE PENNY, NEAREST-EVEN   
003680*        (SEE 2241-ROUND-ONE-MONTH).                              
003690         10  ROUND-BAL       PIC S9(11)V99.                       
003700*        MONTH-INT - INTEREST CHARGED, DERIVED FROM ROUND-BAL     
003710*        SO THE MONTH'S ARITHMETIC TIES OUT TO THE PENNY.         
003720         10  MONTH-INT       PIC S9(11)V99.                       
003730         10  FILLER          PIC X(1).                            
003740*                                                                 
003750* COLUMN-WIDTH SCRATCH AREA FOR THE DYNAMIC REPORT COLUMNS.       
003760* WW-AMOUNT HOLDS WHICHEVER MONEY VALUE IS BEING MEASURED;        
003770* WW-INT-PART AND WW-DIGIT-COUNT ARE WORK FIELDS FOR THE          
003780* DIGIT-COUNTING LOOP IN 2316; WW-SIGN-LEN AND WW-WIDTH ARE THE   
003790* RESULT OF THAT MEASUREMENT - SEE 2315-COUNT-WIDTH.              
003800*                                                                 
003810 01  WIDTH-WORK.                                                  
003820     05  WW-AMOUNT           PIC S9(11)V99.                       
003830     05  WW-INT-PART         PIC 9(11) COMP.                      
003840     05  WW-DIGIT-COUNT      PIC 9(2)  COMP.                      
003850     05  WW-SIGN-LEN         PIC 9(1)  COMP.                      
003860     05  WW-WIDTH            PIC 9(3)  COMP.                      
003870     05  FILLER              PIC X(4) VALUE SPACES.               
003880*                                                                 
003890* REPORT HEADING/DASH-LINE PAIR, BUILT AT THE COMPUTED COLUMN     
003900* WIDTHS EACH TIME A NEW LOAN'S TABLE STARTS.  REDEFINED AS AN    
003910* OCCURS TABLE SO THE TWO LINES CAN BE WRITTEN BY ONE PARAGRAPH.  
003920*                                                                 
003930 01  RPT-HEADING-GROUP.                                           
003940     05  RPT-HDG-LINE-1      PIC X(132).                          
003950     05  RPT-HDG-LINE-2      PIC X(132).                          
003960 01  FILLER REDEFINES RPT-HEADING-GROUP.                          
003970     05  RPT-HDR-LN OCCURS 2 TIMES PIC X(132).                    
003980*                                                                 
003990* FIXED COLUMN TITLES AND DASH UNDERLINES FOR THE PROJECTION      
004000* REPORT - RULE RP1 (COLUMN ORDER) AND RP3 (UNDERLINE ROW).       
004010*                                                                 
004020 01  COLUMN-TITLES.                                               
004030     05  TITLE-MONTH         PIC X(5)  VALUE "Month".             
004040     05  DASH-MONTH          PIC X(5)  VALUE "-----".             
004050     05  TITLE-INTEREST      PIC X(16) VALUE "Interest Charged".  
004060     05  DASH-INTEREST       PIC X(16) VALUE ALL "-".             
004070     05  TITLE-BALANCE       PIC X(17) VALUE "Remaining Balance". 
004080     05  DASH-BALANCE        PIC X(17) VALUE ALL "-".             
004090     05  FILLER              PIC X(6) VALUE SPACES.               
004100*                                                                 
004110***************************************************************** 
004120*                  PROCEDURE DIVISION                           * 
004130***************************************************************** 
004140*                                                                 
004150 PROCEDURE DIVISION.                                              
004160*                                                                 
004170* MAINLINE - OPEN, DRIVE THE READ/VALIDATE/PROJECT LOOP UNTIL     
004180* END OF THE LOAN-PARAMETER FILE, CLOSE, STOP.                    
004190*                                                                 
004200 0000-MAIN-PARA.                                                  
004210     PERFORM 1100-OPEN-FILES THRU 1100-EXIT                       
004220     PERFORM 2000-PROCESS-ONE-LOAN THRU 2000-EXIT                 
004230         UNTIL EOF                                                
004240     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT                      
004250     STOP RUN.                                                    
004260*                                                                 
004270* OPEN BOTH FILES AND LOG THE UPSI-0 RERUN SWITCH, IF SET, TO     
004280* THE OPERATOR CONSOLE SO A RERUN IS VISIBLE IN THE JOB LOG.      
004290*                                                                 
004300 1100-OPEN-FILES.                                                 
004310     OPEN INPUT LOAN-PARM-FILE                                    
004320     OPEN OUTPUT PRT-LINE-FILE                                    
004330     IF LOAN-RERUN-SW                                             
004340         DISPLAY "LOANPROJ - RERUN SWITCH UPSI-0 IS ON"           
004350     END-IF.                                                      
004360 1100-EXIT.                                                       
004370     EXIT.                                                        
004380*                                                                 
004390* READ ONE LOAN, VALIDATE IT, AND EITHER REJECT IT OR CARRY IT    
004400* THROUGH RATE CONVERSION, BALANCE BUILD-UP, ROUNDING, AND THE    
004410* PRINTED PROJECTION.  BOTH REJECT PATHS (FAILED VALIDATION,      
004420* FAILED RATE CONVERSION) FALL THROUGH THE SAME ERROR-LINE        
004430* PARAGRAPH AND THEN SKIP TO THE NEXT RECORD.                     
004440*                                                                 
004450 2000-PROCESS-ONE-LOAN.                                           
004460     READ LOAN-PARM-FILE                                          
004470         AT END                                                   
004480         MOVE 'Y' TO EOF-FLAG                                     
004490     END-READ                                                     
004500     IF EOF                                                       
004510         GO TO 2000-EXIT                                          
004520     END-IF                                                       
004530     ADD 1 TO RECORD-COUNT                                        
004540     PERFORM 2100-VALIDATE-LOAN THRU 2100-EXIT                    
004550     IF LOAN-INVALID                                              
004560         PERFORM 2400-PRINT-ERROR-LINE THRU 2400-EXIT             
004570         ADD 1 TO ERROR-COUNT                                     
004580         GO TO 2000-EXIT                                          
004590     END-IF                                                       
004600*    VALIDATION PASSED - MOVE THE CARD-IMAGE FIELDS INTO THE      
004610*    WORKING COPY USED BY ALL SUBSEQUENT CALCULATION PARAGRAPHS.  
004620     MOVE LN-PRINCIPAL-IN  TO LN-PRINCIPAL                        
004630     MOVE LN-RATE-IN       TO LN-RATE-PCT                         
004640     MOVE LN-PAYMENT-IN    TO LN-PAYMENT                          
004650     MOVE LN-INT-TYPE-IN   TO LN-INT-TYPE                         
004660     DISPLAY "LOANPROJ - PROCESSING LOAN: " LOAN-PARAMETERS-TEXT  
004670     PERFORM 2220-CONVERT-RATE THRU 2220-EXIT                     
004680     IF LOAN-INVALID                                              
004690         PERFORM 2400-PRINT-ERROR-LINE THRU 2400-EXIT             
004700         ADD 1 TO ERROR-COUNT                                     
004710         GO TO 2000-EXIT                                          
004720     END-IF                                                       
004730     PERFORM 2230-BUILD-MONTH-TABLE THRU 2230-EXIT                
004740     PERFORM 2240-ROUND-AND-DERIVE THRU 2240-EXIT                 
004750     PERFORM 2300-PRINT-PROJECTION THRU 2300-EXIT.                
004760 2000-EXIT.                                                       
004770     EXIT.                                                        
004780*                                                                 
004790***************************************************************** 
004800* INPUT VALIDATION - RULES V1 THRU V4, IN ORDER.  V5 (INTEREST    
004810* TYPE) IS CHECKED LATER IN 2220-CONVERT-RATE.                    
004820***************************************************************** 
004830*                                                                 
004840* VALID-FLAG STARTS THE LOAN AS VALID AND IS FLIPPED TO 'N' BY    
004850* WHICHEVER MESSAGE-BUILDING PARAGRAPH (2191-2194) FIRES FIRST;   
004860* EACH CHECK PARAGRAPH BAILS OUT IMMEDIATELY ONCE A FAILURE IS    
004870* FOUND SO ONLY THE FIRST FAILING RULE IS REPORTED.               
004880*                                                                 
004890 2100-VALIDATE-LOAN.                                              
004900     MOVE 'Y' TO VALID-FLAG                                       
004910     PERFORM 2110-CHECK-NEGATIVE THRU 2110-EXIT                   
004920     IF LOAN-INVALID                                              
004930         GO TO 2100-EXIT                                          
004940     END-IF                                                       
004950     PERFORM 2120-CHECK-ZERO THRU 2120-EXIT                       
004960     IF LOAN-INVALID                                              
004970         GO TO 2100-EXIT                                          
004980     END-IF                                                       
004990     PERFORM 2130-CHECK-DECIMALS THRU 2130-EXIT                   
005000     IF LOAN-INVALID                                              
005010         GO TO 2100-EXIT                                          
005020     END-IF                                                       
005030     PERFORM 2140-CHECK-WHOLE-MONTHS THRU 2140-EXIT.              
005040 2100-EXIT.                                                       
005050     EXIT.                                                        
005060*                                                                 
005070* V1 - NO ARGUMENT MAY BE NEGATIVE.  CHECKED IN RECORD-LAYOUT     
005080* ORDER; THE FIRST NEGATIVE FIELD FOUND STOPS THE CHECK.          
005090*                                                                 
005100 2110-CHECK-NEGATIVE.                                             
005110     IF LN-PRINCIPAL-IN < ZERO                                    
005120         MOVE "PRINCIPAL" TO FIELD-NAME                           
005130         PERFORM 2191-BUILD-NEG-MSG THRU 2191-EXIT                
005140         GO TO 2110-EXIT                                          
005150     END-IF                                                       
005160     IF LN-RATE-IN < ZERO                                         
005170         MOVE "ANNUAL-RATE-PCT" TO FIELD-NAME                     
005180         PERFORM 2191-BUILD-NEG-MSG THRU 2191-EXIT                
005190         GO TO 2110-EXIT                                          
005200     END-IF                                                       
005210     IF LN-TERM-IN < ZERO                                         
005220         MOVE "TERM-MONTHS" TO FIELD-NAME                         
005230         PERFORM 2191-BUILD-NEG-MSG THRU 2191-EXIT                
005240         GO TO 2110-EXIT                                          
005250     END-IF                                                       
005260     IF LN-PAYMENT-IN < ZERO                                      
005270         MOVE "MONTHLY-PAYMENT" TO FIELD-NAME                     
005280         PERFORM 2191-BUILD-NEG-MSG THRU 2191-EXIT                
005290     END-IF.                                                      
005300 2110-EXIT.                                                       
005310     EXIT.                                                        
005320*                                                                 
005330* V2 - PRINCIPAL AND TERM-MONTHS MAY NOT BE ZERO.  RATE AND       
005340* PAYMENT ARE ALLOWED TO BE ZERO.                                 
005350*                                                                 
005360 2120-CHECK-ZERO.                                                 
005370     IF LN-PRINCIPAL-IN = ZERO                                    
005380         MOVE "PRINCIPAL" TO FIELD-NAME                           
005390         PERFORM 2192-BUILD-ZERO-MSG THRU 2192-EXIT               
005400         GO TO 2120-EXIT                                          
005410     END-IF                                                       
005420     IF LN-TERM-IN = ZERO                                         
005430         MOVE "TERM-MONTHS" TO FIELD-NAME                         
005440         PERFORM 2192-BUILD-ZERO-MSG THRU 2192-EXIT               
005450     END-IF.                                                      
005460 2120-EXIT.                                                       
005470     EXIT.                                                        
005480*                                                                 
005490* V3 - PRINCIPAL AND MONTHLY-PAYMENT MAY CARRY AT MOST 2          
005500* DECIMAL PLACES.  SCALE TO TEN-THOUSANDTHS AND CHECK THE         
005510* REMAINDER AFTER DIVIDING OUT THE HUNDREDTHS.                    
005520*                                                                 
005530 2130-CHECK-DECIMALS.                                             
005540*    PRINCIPAL FIRST.                                             
005550     COMPUTE PRIN-SCALED = LN-PRINCIPAL-IN * 10000                
005560     DIVIDE PRIN-SCALED BY 100                                    
005570         GIVING PRIN-QUOT REMAINDER PRIN-REM                      
005580     IF PRIN-REM NOT = ZERO                                       
005590         MOVE "PRINCIPAL" TO FIELD-NAME                           
005600         PERFORM 2193-BUILD-DECIMAL-MSG THRU 2193-EXIT            
005610         GO TO 2130-EXIT                                          
005620     END-IF                                                       
005630*    THEN THE MONTHLY PAYMENT, SAME TECHNIQUE.                    
005640     COMPUTE PAYMT-SCALED = LN-PAYMENT-IN * 10000                 
005650     DIVIDE PAYMT-SCALED BY 100                                   
005660         GIVING PAYMT-QUOT REMAINDER PAYMT-REM                    
005670     IF PAYMT-REM NOT = ZERO                                      
005680         MOVE "MONTHLY-PAYMENT" TO FIELD-NAME                     
005690         PERFORM 2193-BUILD-DECIMAL-MSG THRU 2193-EXIT            
005700     END-IF.                                                      
005710 2130-EXIT.                                                       
005720     EXIT.                                                        
005730*                                                                 
005740* V4 - TERM-MONTHS MUST BE A WHOLE NUMBER.  ON SUCCESS THE        
005750* WHOLE-MONTH QUOTIENT IS SAVED TO LN-TERM-MONTHS FOR USE BY      
005760* THE MONTH-BUILD LOOP LATER ON.                                  
005770*                                                                 
005780 2140-CHECK-WHOLE-MONTHS.                                         
005790     COMPUTE TERM-SCALED = LN-TERM-IN * 100                       
005800     DIVIDE TERM-SCALED BY 100                                    
005810         GIVING TERM-QUOT REMAINDER TERM-REM                      
005820     IF TERM-REM NOT = ZERO                                       
005830         MOVE "TERM-MONTHS" TO FIELD-NAME                         
005840         PERFORM 2194-BUILD-WHOLE-MSG THRU 2194-EXIT              
005850     ELSE                                                         
005860         MOVE TERM-QUOT TO LN-TERM-MONTHS                         
005870     END-IF.                                                      
005880 2140-EXIT.                                                       
005890     EXIT.                                                        
005900*                                                                 
005910* MESSAGE-BUILDING PARAGRAPHS - EACH ONE FLAGS THE LOAN INVALID   
005920* AND STRINGS THE FIELD NAME ONTO ITS SUFFIX, FOLLOWING THE       
005930* SAME PATTERN USED FOR YEARS ON THE INTERACTIVE EDIT SCREENS.    
005940* SAVED-ERROR-MESSAGE IS SPACE-FILLED IMMEDIATELY BEFORE EACH     
005950* STRING BECAUSE STRING ONLY OVERLAYS AS MANY BYTES AS IT         
005960* WRITES - WITHOUT THE CLEAR, A SHORT MESSAGE WOULD LEAVE THE     
005970* STALE TAIL OF WHATEVER LONGER MESSAGE A PRIOR LOAN BUILT HERE   
005980* (SEE DPR-1133 IN THE CHANGE LOG ABOVE).                         
005990*                                                                 
006000 2191-BUILD-NEG-MSG.                                              
006010     MOVE 'N' TO VALID-FLAG                                       
006020     MOVE SPACES TO SAVED-ERROR-MESSAGE                           
006030     STRING "Argument '"   DELIMITED BY SIZE                      
006040            FIELD-NAME     DELIMITED BY SPACE                     
006050            ARG-NEG-SUFFIX DELIMITED BY SIZE                      
006060            INTO SAVED-ERROR-MESSAGE.                             
006070 2191-EXIT.                                                       
006080     EXIT.                                                        
006090*                                                                 
006100 2192-BUILD-ZERO-MSG.                                             
006110     MOVE 'N' TO VALID-FLAG                                       
006120     MOVE SPACES TO SAVED-ERROR-MESSAGE                           
006130     STRING "Argument '"    DELIMITED BY SIZE                     
006140            FIELD-NAME      DELIMITED BY SPACE                    
006150            ARG-ZERO-SUFFIX DELIMITED BY SIZE                     
006160            INTO SAVED-ERROR-MESSAGE.                             
006170 2192-EXIT.                                                       
006180     EXIT.                                                        
006190*                                                                 
006200 2193-BUILD-DECIMAL-MSG.                                          
006210     MOVE 'N' TO VALID-FLAG                                       
006220     MOVE SPACES TO SAVED-ERROR-MESSAGE                           
006230     STRING "Argument '"       DELIMITED BY SIZE                  
006240            FIELD-NAME         DELIMITED BY SPACE                 
006250            ARG-DECIMAL-SUFFIX DELIMITED BY SIZE                  
006260            INTO SAVED-ERROR-MESSAGE.                             
006270 2193-EXIT.                                                       
006280     EXIT.                                                        
006290*                                                                 
006300 2194-BUILD-WHOLE-MSG.                                            
006310     MOVE 'N' TO VALID-FLAG                                       
006320     MOVE SPACES TO SAVED-ERROR-MESSAGE                           
006330     STRING "Argument '"     DELIMITED BY SIZE                    
006340            FIELD-NAME       DELIMITED BY SPACE                   
006350            ARG-WHOLE-SUFFIX DELIMITED BY SIZE                    
006360            INTO SAVED-ERROR-MESSAGE.                             
006370 2194-EXIT.                                                       
006380     EXIT.                                                        
006390*                                                                 
006400* V5 - UNKNOWN INTEREST-RATE TYPE.  TYPE-ERROR-TEXT IS A FULL     
006410* 28-CHARACTER MESSAGE, NOT A SUFFIX, SO A PLAIN MOVE (WHICH      
006420* SPACE-FILLS THE REST OF THE RECEIVING FIELD) IS ALL THAT IS     
006430* NEEDED HERE - NO STRING, AND NO SEPARATE CLEAR, IS REQUIRED.    
006440*                                                                 
006450 2195-BUILD-TYPE-MSG.                                             
006460     MOVE 'N' TO VALID-FLAG                                       
006470     MOVE TYPE-ERROR-TEXT TO SAVED-ERROR-MESSAGE.                 
006480 2195-EXIT.                                                       
006490     EXIT.                                                        
006500*                                                                 
006510***************************************************************** 
006520* MONTHLY-RATE CONVERSION - RULES R1 (EFFECTIVE) AND R2           
006530* (NOMINAL).  V5 (UNKNOWN INTEREST TYPE) IS CAUGHT HERE, SINCE    
006540* THAT IS WHERE THE CODE IS FIRST ACTUALLY NEEDED.                
006550***************************************************************** 
006560*                                                                 
006570* A ZERO ANNUAL RATE NEEDS NO CONVERSION AND IS EXEMPT FROM THE   
006580* INTEREST-TYPE CHECK, SINCE RULE V5 ONLY MATTERS WHEN A RATE     
006590* CONVERSION ACTUALLY HAS TO HAPPEN.                              
006600*                                                                 
006610 2220-CONVERT-RATE.                                               
006620     IF LN-RATE-PCT = ZERO                                        
006630         MOVE ZERO TO MONTHLY-RATE                                
006640         GO TO 2220-EXIT                                          
006650     END-IF                                                       
006660     IF LN-INT-TYPE IS NOT INTEREST-CODE                          
006670         PERFORM 2195-BUILD-TYPE-MSG THRU 2195-EXIT               
006680         GO TO 2220-EXIT                                          
006690     END-IF                                                       
006700     EVALUATE TRUE                                                
006710         WHEN LN-INT-TYPE = 'E'                                   
006720             PERFORM 2221-EFFECTIVE-RATE THRU 2221-EXIT           
006730         WHEN LN-INT-TYPE = 'N'                                   
006740             PERFORM 2222-NOMINAL-RATE THRU 2222-EXIT             
006750     END-EVALUATE.                                                
006760 2220-EXIT.                                                       
006770     EXIT.                                                        
006780*                                                                 
006790* R1 - EFFECTIVE METHOD.  R = (1 + A/100) ** (1/12) - 1.  THE     
006800* 12TH ROOT IS FOUND BY NEWTON'S METHOD, STARTING FROM A LINEAR   
006810* APPROXIMATION OF THE ROOT, AND REFINED BY 2223-NEWTON-STEP      
006820* UNTIL IT CONVERGES OR THE ITERATION CAP IS REACHED.             
006830*                                                                 
006840 2221-EFFECTIVE-RATE.                                             
006850     COMPUTE GROWTH-FACTOR = 1 + (LN-RATE-PCT / 100)              
006860     COMPUTE NEWTON-X = 1 + ((GROWTH-FACTOR - 1) / 12)            
006870     MOVE 'N' TO NEWTON-CONVERGED                                 
006880     PERFORM 2223-NEWTON-STEP THRU 2223-EXIT                      
006890         VARYING NEWTON-ITER FROM 1 BY 1                          
006900         UNTIL NEWTON-ITER > NEWTON-MAX-ITER                      
006910            OR CONVERGED-YES                                      
006920     COMPUTE MONTHLY-RATE = NEWTON-X - 1.                         
006930 2221-EXIT.                                                       
006940     EXIT.                                                        
006950*                                                                 
006960* R2 - NOMINAL METHOD.  R = A / 1200 - THE ANNUAL NOMINAL RATE    
006970* DIVIDED EVENLY INTO 12 PERIODS.  NO ITERATION NEEDED.           
006980*                                                                 
006990 2222-NOMINAL-RATE.                                               
007000     COMPUTE MONTHLY-RATE = LN-RATE-PCT / 1200.                   
007010 2222-EXIT.                                                       
007020     EXIT.                                                        
007030*                                                                 
007040* ONE NEWTON'S-METHOD REFINEMENT PASS: RAISE THE CURRENT          
007050* ESTIMATE TO THE 11TH POWER (VIA 2224-RAISE-POWER), USE IT TO    
007060* COMPUTE THE NEXT ESTIMATE, AND CHECK HOW FAR THE ESTIMATE       
007070* MOVED THIS PASS AGAINST THE CONVERGENCE TOLERANCE.              
007080*                                                                 
007090 2223-NEWTON-STEP.                                                
007100     MOVE NEWTON-X TO NEWTON-X-PREV                               
007110     MOVE NEWTON-X TO X-POW-WORK                                  
007120     MOVE 1 TO PWR-IDX                                            
007130     PERFORM 2224-RAISE-POWER THRU 2224-EXIT                      
007140         UNTIL PWR-IDX > 10                                       
007150     MOVE X-POW-WORK TO X-POW-11                                  
007160     COMPUTE X-POW-12 = X-POW-11 * NEWTON-X                       
007170*    NEWTON'S FORMULA FOR THE 12TH ROOT OF GROWTH-FACTOR:         
007180*    X(NEW) = X*(11/12) + GROWTH-FACTOR / (12 * X**11).           
007190     COMPUTE NEWTON-X = (NEWTON-X * 11 / 12)                      
007200             + (GROWTH-FACTOR / (12 * X-POW-11))                  
007210     COMPUTE NEWTON-DIFF = NEWTON-X - NEWTON-X-PREV               
007220*    ABSOLUTE VALUE OF THE CHANGE IN ESTIMATE, SINCE NEWTON-DIFF  
007230*    MAY APPROACH ZERO FROM EITHER DIRECTION.                     
007240     IF NEWTON-DIFF < ZERO                                        
007250         COMPUTE NEWTON-DIFF = NEWTON-DIFF * -1                   
007260     END-IF                                                       
007270     IF NEWTON-DIFF < NEWTON-EPSILON                              
007280         MOVE 'Y' TO NEWTON-CONVERGED                             
007290     END-IF.                                                      
007300 2223-EXIT.                                                       
007310     EXIT.                                                        
007320*                                                                 
007330* RAISE X-POW-WORK TO ONE MORE POWER OF NEWTON-X.  CALLED 10      
007340* TIMES FROM 2223-NEWTON-STEP, STARTING FROM NEWTON-X ITSELF      
007350* (THE 1ST POWER), TO LEAVE THE 11TH POWER IN X-POW-WORK.         
007360*                                                                 
007370 2224-RAISE-POWER.                                                
007380     COMPUTE X-POW-WORK = X-POW-WORK * NEWTON-X                   
007390     ADD 1 TO PWR-IDX.                                            
007400 2224-EXIT.                                                       
007410     EXIT.                                                        
007420*                                                                 
007430***************************************************************** 
007440* BALANCE CALCULATION AND PAYOFF TRUNCATION - RULES B1, B2, P2.   
007450***************************************************************** 
007460*                                                                 
007470* BUILD THE RAW (UNROUNDED) MONTH-END BALANCE FOR EACH MONTH OF   
007480* THE TERM, STOPPING EARLY IF PAYOFF IS REACHED (RULE P2).        
007490* PREV-RAW-BAL SEEDS THE RECURRENCE WITH THE ORIGINAL PRINCIPAL.  
007500*                                                                 
007510 2230-BUILD-MONTH-TABLE.                                          
007520     MOVE ZERO TO KEPT-MONTHS                                     
007530     MOVE 'N' TO PAYOFF-REACHED                                   
007540     MOVE LN-PRINCIPAL TO PREV-RAW-BAL                            
007550     PERFORM 2231-BUILD-ONE-MONTH THRU 2231-EXIT                  
007560         VARYING MO-IDX FROM 1 BY 1                               
007570         UNTIL MO-IDX > LN-TERM-MONTHS                            
007580            OR PAYOFF-YES.                                        
007590 2230-EXIT.                                                       
007600     EXIT.                                                        
007610*                                                                 
007620* ONE MONTH OF THE B1/B2 RECURRENCE.  KEPT-MONTHS IS BUMPED       
007630* BEFORE RAW-BAL(MO-IDX) IS REFERENCED SO THE OCCURS DEPENDING    
007640* ON COUNT ALWAYS COVERS THE SUBSCRIPT BEING ACCESSED.  RULE B2   
007650* (ZERO RATE) USES STRAIGHT-LINE SUBTRACTION; RULE B1 (NONZERO    
007660* RATE) COMPOUNDS THE PRIOR BALANCE BY ONE MONTH'S RATE BEFORE    
007670* SUBTRACTING THE PAYMENT.  PAYOFF-REACHED IS SET THE FIRST TIME  
007680* A RAW BALANCE DROPS TO ZERO OR BELOW, WHICH ENDS THE LOOP       
007690* ABOVE AFTER THIS (FINAL) MONTH HAS BEEN KEPT.                   
007700*                                                                 
007710 2231-BUILD-ONE-MONTH.                                            
007720     ADD 1 TO KEPT-MONTHS                                         
007730     IF LN-RATE-PCT = ZERO                                        
007740         COMPUTE RAW-BAL(MO-IDX) =                                
007750             LN-PRINCIPAL - (MO-IDX * LN-PAYMENT)                 
007760     ELSE                                                         
007770         COMPUTE RAW-BAL(MO-IDX) =                                
007780             (PREV-RAW-BAL * (1 + MONTHLY-RATE)) - LN-PAYMENT     
007790     END-IF                                                       
007800     MOVE RAW-BAL(MO-IDX) TO PREV-RAW-BAL                         
007810     IF RAW-BAL(MO-IDX) NOT GREATER THAN ZERO                     
007820         MOVE 'Y' TO PAYOFF-REACHED                               
007830     END-IF.                                                      
007840 2231-EXIT.                                                       
007850     EXIT.                                                        
007860*                                                                 
007870***************************************************************** 
007880* PROJECTION ASSEMBLY - RULE P1.  BALANCES ARE ROUNDED NEAREST-   
007890* EVEN (BANKER'S ROUNDING); INTEREST IS DERIVED FROM THE          
007900* ROUNDED BALANCES SO THE MONTH'S ARITHMETIC TIES OUT EXACTLY.    
007910***************************************************************** 
007920*                                                                 
007930* DRIVE 2241 ONCE PER KEPT MONTH.  PREV-ROUND-BAL IS SEEDED WITH  
007940* THE ORIGINAL PRINCIPAL, WHICH ALREADY HAS NO MORE THAN 2        
007950* DECIMALS (RULE V3), SO IT NEEDS NO ROUNDING OF ITS OWN.         
007960*                                                                 
007970 2240-ROUND-AND-DERIVE.                                           
007980     MOVE LN-PRINCIPAL TO PREV-ROUND-BAL                          
007990     PERFORM 2241-ROUND-ONE-MONTH THRU 2241-EXIT                  
008000         VARYING MO-IDX FROM 1 BY 1                               
008010         UNTIL MO-IDX > KEPT-MONTHS.                              
008020 2240-EXIT.                                                       
008030     EXIT.                                                        
008040*                                                                 
008050* ROUND ONE MONTH'S BALANCE TO THE PENNY (NEAREST-EVEN), THEN     
008060* DERIVE THAT MONTH'S INTEREST AS ROUNDED-BALANCE MINUS THE       
008070* PRIOR ROUNDED BALANCE PLUS THE PAYMENT - THE IDENTITY THAT      
008080* MAKES END-BALANCE = PRIOR-BALANCE - PAYMENT + INTEREST HOLD     
008090* EXACTLY TO THE PENNY FOR EVERY ROW OF THE PRINTED TABLE.        
008100*                                                                 
008110 2241-ROUND-ONE-MONTH.                                            
008120     COMPUTE ROUND-BAL(MO-IDX) ROUNDED MODE IS NEAREST-EVEN =     
008130         RAW-BAL(MO-IDX)                                          
008140     COMPUTE MONTH-INT(MO-IDX) =                                  
008150         ROUND-BAL(MO-IDX) - PREV-ROUND-BAL + LN-PAYMENT          
008160     MOVE ROUND-BAL(MO-IDX) TO PREV-ROUND-BAL.                    
008170 2241-EXIT.                                                       
008180     EXIT.                                                        
008190*                                                                 
008200***************************************************************** 
008210* PROJECTION REPORT PRINTER - RULES RP1 THRU RP4.                 
008220***************************************************************** 
008230*                                                                 
008240* COMPUTE THE COLUMN GEOMETRY FOR THIS LOAN, PRINT THE HEADINGS,  
008250* THEN ONE DETAIL LINE PER KEPT MONTH, FOLLOWED BY A BLANK LINE   
008260* (RULE RP3) SO CONSECUTIVE LOANS' TABLES DO NOT RUN TOGETHER.    
008270*                                                                 
008280 2300-PRINT-PROJECTION.                                           
008290     PERFORM 2310-COMPUTE-COLUMN-WIDTHS THRU 2310-EXIT            
008300     PERFORM 2320-PRINT-HEADINGS THRU 2320-EXIT                   
008310     PERFORM 2330-PRINT-DETAIL-LINES THRU 2330-EXIT               
008320         VARYING MO-IDX FROM 1 BY 1                               
008330         UNTIL MO-IDX > KEPT-MONTHS                               
008340     MOVE SPACES TO PR-DETAIL-LINE                                
008350     WRITE PR-DETAIL-LINE.                                        
008360 2300-EXIT.                                                       
008370     EXIT.                                                        
008380*                                                                 
008390* RP2 - COLUMN WIDTH IS THE LARGER OF THE TITLE WIDTH AND THE     
008400* WIDEST FORMATTED VALUE IN THE COLUMN.  WIDTHS START AT THE      
008410* TITLE WIDTHS AND ARE WIDENED AS EACH MONTH'S ROW IS SCANNED.    
008420* COLUMN-START POSITIONS FOLLOW FROM THE FINAL WIDTHS, WITH A     
008430* 3-SPACE GAP BETWEEN COLUMNS AS RULE RP2 REQUIRES.               
008440*                                                                 
008450 2310-COMPUTE-COLUMN-WIDTHS.                                      
008460*    SEED THE WIDTHS AT THE TITLE LENGTHS.                        
008470     MOVE 5  TO COL1-WIDTH                                        
008480     MOVE 16 TO COL2-WIDTH                                        
008490     MOVE 17 TO COL3-WIDTH                                        
008500*    WIDEN COLUMN 1 IF THE MONTH COUNT ITSELF NEEDS MORE DIGITS   
008510*    THAN THE 5-CHARACTER "MONTH" TITLE.                          
008520     MOVE KEPT-MONTHS TO WW-INT-PART                              
008530     MOVE 1 TO WW-DIGIT-COUNT                                     
008540     PERFORM 2316-COUNT-DIGIT-LOOP THRU 2316-EXIT                 
008550         UNTIL WW-INT-PART < 10                                   
008560     IF WW-DIGIT-COUNT > COL1-WIDTH                               
008570         MOVE WW-DIGIT-COUNT TO COL1-WIDTH                        
008580     END-IF                                                       
008590*    WIDEN COLUMNS 2 AND 3 TO FIT THE WIDEST FORMATTED VALUE      
008600*    ACTUALLY PRESENT IN THE MONTH TABLE.                         
008610     PERFORM 2311-WIDEN-MONEY-COLUMNS THRU 2311-EXIT              
008620         VARYING MO-IDX FROM 1 BY 1                               
008630         UNTIL MO-IDX > KEPT-MONTHS                               
008640*    LAY OUT THE THREE COLUMN-START POSITIONS, 3 SPACES APART.    
008650     COMPUTE COL1-START = 1                                       
008660     COMPUTE COL2-START = COL1-START + COL1-WIDTH + 3             
008670     COMPUTE COL3-START = COL2-START + COL2-WIDTH + 3.            
008680 2310-EXIT.                                                       
008690     EXIT.                                                        
008700*                                                                 
008710* MEASURE ONE MONTH'S INTEREST AND BALANCE AND WIDEN COLUMNS 2    
008720* AND 3 IF EITHER ONE IS THE WIDEST SEEN SO FAR.                  
008730*                                                                 
008740 2311-WIDEN-MONEY-COLUMNS.                                        
008750     MOVE MONTH-INT(MO-IDX) TO WW-AMOUNT                          
008760     PERFORM 2315-COUNT-WIDTH THRU 2315-EXIT                      
008770     IF WW-WIDTH > COL2-WIDTH                                     
008780         MOVE WW-WIDTH TO COL2-WIDTH                              
008790     END-IF                                                       
008800     MOVE ROUND-BAL(MO-IDX) TO WW-AMOUNT                          
008810     PERFORM 2315-COUNT-WIDTH THRU 2315-EXIT                      
008820     IF WW-WIDTH > COL3-WIDTH                                     
008830         MOVE WW-WIDTH TO COL3-WIDTH                              
008840     END-IF.                                                      
008850 2311-EXIT.                                                       
008860     EXIT.                                                        
008870*                                                                 
008880* FORMATTED WIDTH OF A SIGNED MONEY AMOUNT - SIGN (0 OR 1) PLUS   
008890* INTEGER DIGIT COUNT PLUS 3 FOR THE DECIMAL POINT AND PENNIES.   
008900*                                                                 
008910 2315-COUNT-WIDTH.                                                
008920     IF WW-AMOUNT < ZERO                                          
008930         MOVE 1 TO WW-SIGN-LEN                                    
008940         COMPUTE WW-INT-PART = (WW-AMOUNT * -1)                   
008950     ELSE                                                         
008960         MOVE 0 TO WW-SIGN-LEN                                    
008970         MOVE WW-AMOUNT TO WW-INT-PART                            
008980     END-IF                                                       
008990     MOVE 1 TO WW-DIGIT-COUNT                                     
009000     PERFORM 2316-COUNT-DIGIT-LOOP THRU 2316-EXIT                 
009010         UNTIL WW-INT-PART < 10                                   
009020     COMPUTE WW-WIDTH = WW-SIGN-LEN + WW-DIGIT-COUNT + 3.         
009030 2315-EXIT.                                                       
009040     EXIT.                                                        
009050*                                                                 
009060* COUNT ONE MORE INTEGER DIGIT - DIVIDE THE WORK FIELD DOWN BY    
009070* 10 AND BUMP THE DIGIT COUNT, REPEATED BY THE CALLER UNTIL       
009080* THE WORK FIELD IS DOWN TO A SINGLE DIGIT.  NO INTRINSIC         
009090* FUNCTION IS USED SO AS TO STAY WITHIN THE SHOP'S OLDER          
009100* COMPILER RELEASES THAT DO NOT SUPPORT ONE.                      
009110*                                                                 
009120 2316-COUNT-DIGIT-LOOP.                                           
009130     DIVIDE WW-INT-PART BY 10 GIVING WW-INT-PART                  
009140     ADD 1 TO WW-DIGIT-COUNT.                                     
009150 2316-EXIT.                                                       
009160     EXIT.                                                        
009170*                                                                 
009180* RP3 - BLANK LINE, TITLE ROW, DASH ROW, THEN THE DETAIL ROWS.    
009190* EACH TITLE/DASH IS RIGHT-JUSTIFIED INTO ITS COLUMN THROUGH      
009200* COL-BUFFER, THEN THE TRAILING N CHARACTERS ARE LIFTED OUT BY    
009210* REFERENCE MODIFICATION - N BEING THE COLUMN'S COMPUTED WIDTH.   
009220*                                                                 
009230 2320-PRINT-HEADINGS.                                             
009240     MOVE SPACES TO RPT-HEADING-GROUP                             
009250*    ROW 1 - THE THREE COLUMN TITLES.                             
009260     MOVE TITLE-MONTH TO COL-BUFFER                               
009270     MOVE COL-BUFFER(21 - COL1-WIDTH : COL1-WIDTH) TO             
009280         RPT-HDG-LINE-1(COL1-START : COL1-WIDTH)                  
009290     MOVE TITLE-INTEREST TO COL-BUFFER                            
009300     MOVE COL-BUFFER(21 - COL2-WIDTH : COL2-WIDTH) TO             
009310         RPT-HDG-LINE-1(COL2-START : COL2-WIDTH)                  
009320     MOVE TITLE-BALANCE TO COL-BUFFER                             
009330     MOVE COL-BUFFER(21 - COL3-WIDTH : COL3-WIDTH) TO             
009340         RPT-HDG-LINE-1(COL3-START : COL3-WIDTH)                  
009350*    ROW 2 - THE DASH UNDERLINE BENEATH EACH TITLE.               
009360     MOVE DASH-MONTH TO COL-BUFFER                                
009370     MOVE COL-BUFFER(21 - COL1-WIDTH : COL1-WIDTH) TO             
009380         RPT-HDG-LINE-2(COL1-START : COL1-WIDTH)                  
009390     MOVE DASH-INTEREST TO COL-BUFFER                             
009400     MOVE COL-BUFFER(21 - COL2-WIDTH : COL2-WIDTH) TO             
009410         RPT-HDG-LINE-2(COL2-START : COL2-WIDTH)                  
009420     MOVE DASH-BALANCE TO COL-BUFFER                              
009430     MOVE COL-BUFFER(21 - COL3-WIDTH : COL3-WIDTH) TO             
009440         RPT-HDG-LINE-2(COL3-START : COL3-WIDTH)                  
009450*    BLANK LINE, THEN THE TWO HEADING ROWS.                       
009460     MOVE SPACES TO PR-DETAIL-LINE                                
009470     WRITE PR-DETAIL-LINE AFTER ADVANCING TOP-OF-FORM             
009480     MOVE RPT-HDG-LINE-1 TO PR-DETAIL-LINE                        
009490     WRITE PR-DETAIL-LINE                                         
009500     MOVE RPT-HDG-LINE-2 TO PR-DETAIL-LINE                        
009510     WRITE PR-DETAIL-LINE.                                        
009520 2320-EXIT.                                                       
009530     EXIT.                                                        
009540*                                                                 
009550* RP1/RP4 - MONTH, INTEREST, BALANCE, EDITED TO SUPPRESS          
009560* LEADING ZEROS AND FLOAT THE MINUS SIGN WHEN NEGATIVE.  THE      
009570* SAME COL-BUFFER/REFMOD TECHNIQUE USED FOR THE HEADINGS PLACES   
009580* EACH EDITED VALUE AT ITS COMPUTED COLUMN START.                 
009590*                                                                 
009600 2330-PRINT-DETAIL-LINES.                                         
009610     MOVE SPACES TO PR-DETAIL-LINE                                
009620     MOVE MO-IDX TO MONTH-EDIT-FIELD                              
009630     MOVE MONTH-EDIT-FIELD TO COL-BUFFER                          
009640     MOVE COL-BUFFER(21 - COL1-WIDTH : COL1-WIDTH) TO             
009650         PR-DETAIL-LINE(COL1-START : COL1-WIDTH)                  
009660     MOVE MONTH-INT(MO-IDX) TO MONEY-EDIT-FIELD                   
009670     MOVE MONEY-EDIT-FIELD TO COL-BUFFER                          
009680     MOVE COL-BUFFER(21 - COL2-WIDTH : COL2-WIDTH) TO             
009690         PR-DETAIL-LINE(COL2-START : COL2-WIDTH)                  
009700     MOVE ROUND-BAL(MO-IDX) TO MONEY-EDIT-FIELD                   
009710     MOVE MONEY-EDIT-FIELD TO COL-BUFFER                          
009720     MOVE COL-BUFFER(21 - COL3-WIDTH : COL3-WIDTH) TO             
009730         PR-DETAIL-LINE(COL3-START : COL3-WIDTH)                  
009740     WRITE PR-DETAIL-LINE.                                        
009750 2330-EXIT.                                                       
009760     EXIT.                                                        
009770*                                                                 
009780***************************************************************** 
009790* ERROR REPORTING - ONE BLANK LINE, THE MESSAGE LINE, THEN ONE    
009800* MORE BLANK LINE, SO A REJECTED LOAN TAKES THE SAME SHAPE AS A   
009810* PRINTED PROJECTION IN THE OUTPUT STREAM.                        
009820***************************************************************** 
009830*                                                                 
009840* THE REJECTED CARD IMAGE GOES TO THE CONSOLE FOR THE OPERATOR;   
009850* ONLY THE REJECT MESSAGE ITSELF GOES TO THE PRINTED REPORT.      
009860* PR-DETAIL-LINE IS BLANKED AND WRITTEN BOTH BEFORE AND AFTER     
009870* PR-ERROR-LINE IS WRITTEN, SINCE THE TWO SHARE ONE FD'S          
009880* STORAGE - SAVED-ERROR-MESSAGE IS MOVED INTO PR-ERROR-MESSAGE    
009890* ONLY AFTER THE LEADING BLANK LINE HAS ALREADY GONE OUT.         
009900*                                                                 
009910 2400-PRINT-ERROR-LINE.                                           
009920     DISPLAY "LOANPROJ - REJECTED LOAN CARD: " LN-PARM-IMAGE      
009930     MOVE SPACES TO PR-DETAIL-LINE                                
009940     WRITE PR-DETAIL-LINE AFTER ADVANCING TOP-OF-FORM             
009950     MOVE SPACES TO PR-ERROR-LINE                                 
009960     MOVE SAVED-ERROR-MESSAGE TO PR-ERROR-MESSAGE                 
009970     WRITE PR-ERROR-LINE                                          
009980     MOVE SPACES TO PR-DETAIL-LINE                                
009990     WRITE PR-DETAIL-LINE.                                        
010000 2400-EXIT.                                                       
010010     EXIT.                                                        
010020*                                                                 
010030* END-OF-JOB - LOG THE RUN TOTALS TO THE CONSOLE FOR THE          
010040* OPERATOR'S RUN LOG, THEN CLOSE BOTH FILES.                      
010050*                                                                 
010060 9000-CLOSE-FILES.                                                
010070     DISPLAY "LOANPROJ - RECORDS READ:     " RECORD-COUNT         
010080     DISPLAY "LOANPROJ - RECORDS REJECTED:  " ERROR-COUNT         
010090     CLOSE LOAN-PARM-FILE                                         
010100     CLOSE PRT-LINE-FILE.                                         
010110 9000-EXIT.                                                       
010120     EXIT.                                                        
